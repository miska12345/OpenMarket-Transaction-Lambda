000100******************************************************************
000200*                                                                *
000300*   OM950  -  OPENMARKET WALLET SETTLEMENT SYSTEM                *
000400*   PROGRAM :  APPLYTRANSFER                                    *
000500*                                                                *
000600*   THIS SUBPROGRAM IS THE ONE PLACE THAT POSTS A COIN TRANSFER  *
000700*   AGAINST TWO BALANCES.  IT IS CALLED BY TXN-SETTLE FOR THE    *
000800*   NIGHTLY BATCH AND (PER THE ON-LINE TELLER GROUP) BY THEIR    *
000900*   CICS TRANSACTION AS WELL, SO THE SUFFICIENT-BALANCE RULE     *
001000*   AND THE POSTING ARITHMETIC ARE NEVER DUPLICATED.             *
001100*                                                                *
001200*   THE CALLER LOADS LINK-PARAMETERS (LS-PAYER-BALANCE,          *
001300*   LS-RECIPIENT-BALANCE, LS-AMOUNT) AND CALLS THIS PROGRAM.     *
001400*   IF THE PAYER BALANCE IS AT LEAST THE AMOUNT, THE AMOUNT IS   *
001500*   SUBTRACTED FROM THE PAYER BALANCE AND ADDED TO THE           *
001600*   RECIPIENT BALANCE, AND LS-APPLY-RESULT IS SET TO CONFIRMED.  *
001700*   OTHERWISE NEITHER BALANCE IS TOUCHED AND LS-APPLY-RESULT IS  *
001800*   SET TO INSUFFICIENT - THE CALLER IS THE ONE WHO KNOWS        *
001900*   WHETHER THAT MEANS "TOO LOW" OR "NO SUCH COIN" BECAUSE THIS  *
002000*   PROGRAM ONLY EVER SEES A BALANCE, NEVER A MISSING ONE (THE   *
002100*   CALLER SUBSTITUTES ZERO WHEN THE PAYER HAS NO ENTRY FOR THE  *
002200*   CURRENCY - SEE TXN-SETTLE, TICKET OM-103).                   *
002300*                                                                *
002400******************************************************************
002500 IDENTIFICATION              DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 APPLYTRANSFER.
002800 AUTHOR.                     R L HALVORSEN.
002900 INSTALLATION.               OPENMARKET DATA CENTER.
003000 DATE-WRITTEN.               JUNE 13, 1987.
003100 DATE-COMPILED.
003200 SECURITY.                   COMPANY CONFIDENTIAL - COIN LEDGER
003300                             DATA.
003400******************************************************************
003500* CHANGE LOG
003600*   870613  RLH  ORIGINAL SUBPROGRAM - FACTORED OUT OF THE OLD    870613RL
003700*                CARD-IMAGE POSTING JOB SO THE ON-LINE TELLER
003800*                SYSTEM AND THE NIGHTLY BATCH SHARE ONE ROUTINE.
003900*                LINKAGE FOLLOWS THE SAME LINK-PARAMETERS/LS-
004000*                CONVENTION AS THE INVENTORY VALUE ROUTINE.
004100*   900417  KAJ  RESULT CODE COLLAPSED TO ONE INSUFFICIENT VALUE  900417KA
004200*                REGARDLESS OF WHETHER THE COIN WAS TOO LOW OR
004300*                MISSING ENTIRELY (TICKET OM-103).
004400*   940901  KAJ  ADDED ROUNDED ON BOTH COMPUTE STATEMENTS AT      940901KA
004500*                AUDIT'S REQUEST - DEFENSIVE ONLY, BOTH OPERANDS
004600*                ALREADY CARRY EXACTLY 2 DECIMAL PLACES.
004700*   990105  DMS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO  990105DM
004800*                CHANGE REQUIRED.  SIGNED OFF PER OM950 PLAN.
004900*   020714  DMS  NO LOGIC CHANGE - COMPANION NOTE TO THE TXN-     020714DM
005000*                SETTLE RERUN-GUARD FIX (TICKET OM-176).  A
005100*                RERUN NO LONGER DRIVES A SECOND CALL AGAINST AN
005200*                ALREADY-CONFIRMED RECORD, SO WS-CALL-COUNT AND
005300*                WS-INSUFFICIENT-COUNT STAY IN STEP WITH TXN-
005400*                SETTLE'S OWN CONTROL TOTALS ACROSS A RERUN.
005500*   050311  KAJ  REVIEWED FOR THE COIN DESK'S NEW SETTLEMENT      050311KA
005600*                CURRENCY LIST (TICKET OM-204) - NO CHANGE, THIS
005700*                PROGRAM NEVER LOOKS AT THE CURRENCY CODE ITSELF.
005800******************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*-----------------------------------------------------------------
006100 CONFIGURATION               SECTION.
006200 SOURCE-COMPUTER.            OM950-HOST-CPU.
006300 OBJECT-COMPUTER.            OM950-HOST-CPU.
006400 SPECIAL-NAMES.
006500     CLASS RESULT-CODE-CLASS IS 'C', 'E'
006600     UPSI-0 ON  STATUS IS OM950-RERUN-REQUESTED
006700            OFF STATUS IS OM950-NORMAL-RUN.
006800*-----------------------------------------------------------------
006900 DATA                        DIVISION.
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE             SECTION.
007200*-----------------------------------------------------------------
007300*    WORK AREA FOR THE TWO POSTINGS.  KEPT SEPARATE FROM THE
007400*    LINKAGE COPIES SO A COMPUTE ... ROUNDED NEVER TOUCHES THE
007500*    CALLER'S BALANCE UNTIL THE SUFFICIENCY CHECK HAS PASSED.
007600*-----------------------------------------------------------------
007700 01  WS-POST-WORK-AREA.
007800     05  WS-NEW-PAYER-BALANCE    PIC S9(9)V99.
007900     05  WS-NEW-RECIP-BALANCE    PIC S9(9)V99.
008000     05  FILLER                  PIC X(04).
008100 01  WS-POST-WORK-DUMP REDEFINES WS-POST-WORK-AREA.
008200*        RAW CHARACTER IMAGE OF THE WORK AREA, FOR THE DIAGNOSTIC
008300*        DISPLAY IN Y0001-ERR-HANDLING WHEN A CALLER PASSES A
008400*        NEGATIVE AMOUNT (SHOULD NEVER HAPPEN - AMOUNT IS ALWAYS
008500*        VALIDATED POSITIVE BEFORE THE CALL).
008600     05  WS-POST-WORK-CHARS      PIC X(24).
008700
008800 01  WS-CALL-COUNTERS.
008900     05  WS-CALL-COUNT           PIC 9(7) COMP.
009000     05  WS-INSUFFICIENT-COUNT   PIC 9(7) COMP.
009100 01  WS-CALL-COUNTERS-DUMP REDEFINES WS-CALL-COUNTERS.
009200     05  FILLER                  PIC X(14).
009300
009400 01  WS-ERR-MSG                  PIC X(40).
009500 01  WS-ERR-PROC                 PIC X(20).
009600
009700*-----------------------------------------------------------------
009800 LINKAGE                     SECTION.
009900*-----------------------------------------------------------------
010000 01  LINK-PARAMETERS.
010100     05  LS-PAYER-BALANCE        PIC S9(9)V99.
010200     05  LS-RECIPIENT-BALANCE    PIC S9(9)V99.
010300     05  LS-AMOUNT               PIC S9(9)V99.
010400     05  LS-APPLY-RESULT         PIC X(01).
010500         88  LS-RESULT-CONFIRMED         VALUE 'C'.
010600         88  LS-RESULT-INSUFFICIENT      VALUE 'E'.
010700 01  LS-PARAMETERS-ALT REDEFINES LINK-PARAMETERS.
010800*        UNSIGNED VIEW USED ONLY BY Y0001-ERR-HANDLING WHEN
010900*        DISPLAYING A CALL THAT FAILED ITS SANITY CHECK.
011000     05  LS-PAYER-BALANCE-U      PIC 9(9)V99.
011100     05  LS-RECIPIENT-BALANCE-U  PIC 9(9)V99.
011200     05  LS-AMOUNT-U             PIC 9(9)V99.
011300     05  FILLER                  PIC X(01).
011400
011500******************************************************************
011600 PROCEDURE                   DIVISION USING LINK-PARAMETERS.
011700*-----------------------------------------------------------------
011800* MAIN LINE - CHECK SUFFICIENCY, THEN POST OR REJECT.
011900*-----------------------------------------------------------------
012000 100-APPLY-TRANSFER.
012100     ADD  1 TO WS-CALL-COUNT.
012200     PERFORM 200-CHECK-SUFFICIENT-BALANCE.
012300     IF  LS-RESULT-CONFIRMED
012400         PERFORM 200-POST-DEBIT-CREDIT
012500     ELSE
012600         ADD  1 TO WS-INSUFFICIENT-COUNT
012700     END-IF.
012800
012900     GOBACK.
013000
013100******************************************************************
013200* BUSINESS RULE 2 - THE PAYER MUST HAVE ENOUGH OF THE CURRENCY.
013300* A MISSING COIN ENTRY REACHES THIS PROGRAM AS A ZERO BALANCE
013400* (THE CALLER SUBSTITUTES IT), SO "NO SUCH COIN" AND "TOO LOW"
013500* FALL OUT OF THE SAME COMPARISON (TICKET OM-103).
013600*-----------------------------------------------------------------
013700 200-CHECK-SUFFICIENT-BALANCE.
013800     IF  LS-PAYER-BALANCE NOT LESS THAN LS-AMOUNT
013900         SET  LS-RESULT-CONFIRMED    TO TRUE
014000     ELSE
014100         SET  LS-RESULT-INSUFFICIENT TO TRUE
014200     END-IF.
014300
014400*-----------------------------------------------------------------
014500* BUSINESS RULE 3 - STRAIGHT FIXED-POINT SUBTRACT/ADD AT 2
014600* DECIMAL PLACES.  ROUNDED IS KEPT ON BOTH COMPUTES DEFENSIVELY
014700* PER AUDIT (940901) - IN PRACTICE NEITHER ROUNDS BECAUSE BOTH
014800* OPERANDS ALREADY CARRY EXACTLY 2 DECIMAL PLACES.
014900*-----------------------------------------------------------------
015000 200-POST-DEBIT-CREDIT.
015100     COMPUTE WS-NEW-PAYER-BALANCE ROUNDED =
015200             LS-PAYER-BALANCE - LS-AMOUNT.
015300     COMPUTE WS-NEW-RECIP-BALANCE ROUNDED =
015400             LS-RECIPIENT-BALANCE + LS-AMOUNT.
015500     MOVE    WS-NEW-PAYER-BALANCE  TO LS-PAYER-BALANCE.
015600     MOVE    WS-NEW-RECIP-BALANCE  TO LS-RECIPIENT-BALANCE.
015700
015800*-----------------------------------------------------------------
015900* DEFENSIVE TRACE - NOT NORMALLY REACHED.  KEPT FROM THE 1987
016000* ORIGINAL IN CASE A FUTURE CALLER EVER PASSES A NEGATIVE AMOUNT.
016100*-----------------------------------------------------------------
016200 Y0001-ERR-HANDLING.
016300     MOVE 'APPLYTRANSFER CALLED WITH NEGATIVE LS-AMOUNT'
016400                                       TO WS-ERR-MSG.
016500     MOVE '200-CHECK-SUFFICIENT-BALANCE' TO WS-ERR-PROC.
016600     DISPLAY '********************************'.
016700     DISPLAY '  APPLYTRANSFER DIAGNOSTIC       '.
016800     DISPLAY '********************************'.
016900     DISPLAY '  ' WS-ERR-MSG.
017000     DISPLAY '  ' WS-ERR-PROC.
017100     DISPLAY '  CALLS SO FAR: ' WS-CALL-COUNT.
017200     DISPLAY '********************************'.
017300 Y0001-EXIT.
017400     EXIT.
