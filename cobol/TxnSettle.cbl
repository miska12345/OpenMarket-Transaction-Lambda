000100******************************************************************
000200*                                                                *
000300*   OM950  -  OPENMARKET WALLET SETTLEMENT SYSTEM                *
000400*   PROGRAM :  TXN-SETTLE                                       *
000500*                                                                *
000600*   THIS PROGRAM IS THE NIGHTLY SETTLEMENT BATCH.  IT READS THE  *
000700*   WALLET MASTER (ONE HEADER LINE PER OWNER, FOLLOWED BY THAT   *
000800*   OWNER'S COIN-ENTRY LINES) INTO AN IN-MEMORY TABLE, THEN      *
000900*   READS THE PENDING TRANSACTION FILE ONE REQUEST AT A TIME AND *
001000*   APPLIES EACH TRANSFER AGAINST THE TABLE: DEBIT THE PAYER,    *
001100*   CREDIT THE RECIPIENT (OPENING A ZERO-BALANCE COIN SLOT FOR   *
001200*   THE RECIPIENT IF THIS IS THEIR FIRST USE OF THE CURRENCY),   *
001300*   AND MARK THE TRANSACTION CONFIRMED.  IF THE PAYER DOES NOT   *
001400*   HOLD ENOUGH OF THE CURRENCY BEING MOVED, NO BALANCE IS       *
001500*   TOUCHED AND THE TRANSACTION IS MARKED ERROR.                 *
001600*                                                                *
001700*   THE ACTUAL DEBIT/CREDIT ARITHMETIC IS DONE BY THE CALLED     *
001800*   SUBPROGRAM APPLYTRANSFER SO THE POSTING RULE LIVES IN ONE    *
001900*   PLACE FOR BOTH THIS JOB AND THE ON-LINE TELLER PROGRAMS THAT *
002000*   SHARE IT (SEE APPLYTRANSFER HEADER).                         *
002100*                                                                *
002200*   USED FILES                                                   *
002300*      WALLET-FILE-IN       (WALLTIN)   - WALLET MASTER, IN      *
002400*      TRANSACTION-FILE-IN  (TRANSIN)   - PENDING TRANSACTIONS   *
002500*      WALLET-FILE-OUT      (WALLTOUT)  - WALLET MASTER, OUT     *
002600*      TRANSACTION-FILE-OUT (TRANSOUT)  - SETTLED TRANSACTIONS   *
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION              DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.                 TXN-SETTLE.
003200 AUTHOR.                     R L HALVORSEN.
003300 INSTALLATION.               OPENMARKET DATA CENTER.
003400 DATE-WRITTEN.               JUNE 13, 1987.
003500 DATE-COMPILED.
003600 SECURITY.                   COMPANY CONFIDENTIAL - COIN LEDGER
003700                             DATA.  RESTRICT PRINTED OUTPUT PER
003800                             OM950 OPERATIONS RUNBOOK, SECTION 4.
003900******************************************************************
004000* CHANGE LOG
004100*   870613  RLH  ORIGINAL PROGRAM - CONVERTS THE OM950 NIGHTLY    870613RL
004200*                SETTLEMENT RUN FROM THE OLD CARD-IMAGE POSTING
004300*                JOB TO A LINE-SEQUENTIAL WALLET MASTER.
004400*   870902  RLH  ADDED CONTROL-TOTAL DISPLAY AT JOB END PER       870902RL
004500*                OPERATIONS REQUEST - PRIOR RUN HAD NO SUMMARY.
004600*   881130  RLH  RECIPIENT COIN-SLOT NOW CREATED AUTOMATICALLY ON 881130RL
004700*                FIRST CREDIT INSTEAD OF ABENDING (TICKET OM-081)
004800*   900417  KAJ  PAYER-MISSING-COIN AND INSUFFICIENT-BALANCE NOW  900417KA
004900*                SHARE ONE ERROR CODE, MATCHING THE ON-LINE
005000*                TELLER SYSTEM'S ERROR TABLE (TICKET OM-103).
005100*   940222  RLH  TR-TYPE ADDED TO THE TRANSACTION RECORD, CARRIED 940222RL
005200*                THROUGH UNCHANGED (TICKET OM-114).
005300*   970819  JFT  WALLET TABLE ENLARGED, SEE WALLETRECORD COPYBOOK 970819JF
005400*                CHANGE LOG (TICKET OM-140).
005500*   990105  DMS  Y2K REVIEW OF RUN-DATE BANNER - ACCEPT FROM DATE 990105DM
005600*                YYYYMMDD ALREADY RETURNS A 4-DIGIT YEAR ON THIS
005700*                COMPILER, NO CHANGE REQUIRED.  SIGNED OFF PER
005800*                OM950 Y2K PLAN.
005900*   020714  DMS  DEFENSIVE STATUS-PENDING CHECK ADDED BEFORE      020714DM
006000*                SETTLING A RECORD - GUARDS AGAINST A RERUN OF A
006100*                PARTIALLY SETTLED FILE (TICKET OM-176).
006200*   050311  KAJ  400-APPLY-TRANSFER NOW LOADS A WORKING-STORAGE   050311KA
006300*                LINK-PARAMETERS GROUP AND CALLS APPLYTRANSFER
006400*                WITH IT AS ONE ARGUMENT, MATCHING THAT PROGRAM'S
006500*                OWN LINKAGE SECTION (TICKET OM-198) - PRIOR CODE
006600*                PASSED THE FOUR VALUES SEPARATELY, WHICH WORKED
006700*                BUT DID NOT MATCH THE SHOP'S USUAL CALL STYLE.
006800*                POSTING RESULT AND CONTROL TOTALS UNCHANGED.
006900*   050822  DMS  FIXED OFF-BY-ONE IN THE PAYER-COIN SCAN - THE    050822DM
007000*                VARYING LOOP'S TEST-BEFORE INCREMENT LEFT WT-
007100*                COIN-IDX ONE PAST THE MATCHED SLOT BY THE TIME
007200*                400-APPLY-TRANSFER CAPTURED PAYER-COIN-IDX, SO
007300*                THE WRONG COIN-ENTRY WAS DEBITED AND CREDITED
007400*                BACK (TICKET OM-211).  500-SCAN-FOR-PAYER-COIN
007500*                NOW SETS PAYER-COIN-IDX AT MATCH TIME, LIKE THE
007600*                OTHER THREE SCAN PARAGRAPHS ALREADY DID.
007700******************************************************************
007800 ENVIRONMENT                 DIVISION.
007900*-----------------------------------------------------------------
008000 CONFIGURATION               SECTION.
008100 SOURCE-COMPUTER.            OM950-HOST-CPU.
008200 OBJECT-COMPUTER.            OM950-HOST-CPU.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS COIN-CODE-CLASS IS 'A' THRU 'Z', '0' THRU '9'
008600     UPSI-0 ON  STATUS IS OM950-RERUN-REQUESTED
008700            OFF STATUS IS OM950-NORMAL-RUN.
008800*-----------------------------------------------------------------
008900 INPUT-OUTPUT                SECTION.
009000 FILE-CONTROL.
009100     SELECT  WALLET-FILE-IN
009200             ASSIGN TO WALLTIN
009300             ORGANIZATION IS LINE SEQUENTIAL.
009400
009500     SELECT  TRANSACTION-FILE-IN
009600             ASSIGN TO TRANSIN
009700             ORGANIZATION IS LINE SEQUENTIAL.
009800
009900     SELECT  WALLET-FILE-OUT
010000             ASSIGN TO WALLTOUT
010100             ORGANIZATION IS LINE SEQUENTIAL.
010200
010300     SELECT  TRANSACTION-FILE-OUT
010400             ASSIGN TO TRANSOUT
010500             ORGANIZATION IS LINE SEQUENTIAL.
010600
010700******************************************************************
010800 DATA                        DIVISION.
010900*-----------------------------------------------------------------
011000 FILE                        SECTION.
011100 FD  WALLET-FILE-IN
011200     RECORD CONTAINS 32 CHARACTERS
011300     DATA RECORD IS WALLET-LINE-IN.
011400 01  WALLET-LINE-IN              PIC X(32).
011500
011600 FD  TRANSACTION-FILE-IN
011700     RECORD CONTAINS 145 CHARACTERS
011800     DATA RECORD IS TR-TRANSACTION-RECORD.
011900     COPY "C:\Copybooks\TransRecord.cpy".
012000
012100 FD  WALLET-FILE-OUT
012200     RECORD CONTAINS 32 CHARACTERS
012300     DATA RECORD IS WALLET-LINE-OUT.
012400 01  WALLET-LINE-OUT             PIC X(32).
012500
012600 FD  TRANSACTION-FILE-OUT
012700     RECORD CONTAINS 145 CHARACTERS
012800     DATA RECORD IS TR-TRANSACTION-RECORD-OUT.
012900 01  TR-TRANSACTION-RECORD-OUT   PIC X(145).
013000
013100*-----------------------------------------------------------------
013200 WORKING-STORAGE             SECTION.
013300*-----------------------------------------------------------------
013400*    WALLET-IN/-OUT LINE VIEWS AND THE IN-MEMORY WALLET TABLE.
013500*-----------------------------------------------------------------
013600     COPY "C:\Copybooks\WalletRecord.cpy".
013700
013800 01  SWITCHES-AND-COUNTERS.
013900     05  WALLET-EOF-SW           PIC X(01) VALUE 'N'.
014000         88  WALLET-EOF                    VALUE 'Y'.
014100     05  TRANS-EOF-SW            PIC X(01) VALUE 'N'.
014200         88  TRANS-EOF                     VALUE 'Y'.
014300     05  WS-PAYER-FOUND-SW       PIC X(01) VALUE 'N'.
014400         88  WS-PAYER-FOUND                VALUE 'Y'.
014500     05  WS-RECIP-FOUND-SW       PIC X(01) VALUE 'N'.
014600         88  WS-RECIP-FOUND                VALUE 'Y'.
014700     05  WS-PAYER-COIN-FOUND-SW  PIC X(01) VALUE 'N'.
014800         88  WS-PAYER-COIN-FOUND           VALUE 'Y'.
014900     05  WS-RECIP-COIN-FOUND-SW  PIC X(01) VALUE 'N'.
015000         88  WS-RECIP-COIN-FOUND           VALUE 'Y'.
015100     05  WS-APPLY-RESULT-CODE    PIC X(01) VALUE SPACE.
015200         88  WS-RESULT-CONFIRMED           VALUE 'C'.
015300         88  WS-RESULT-INSUFFICIENT        VALUE 'E'.
015400     05  FILLER                  PIC X(03).
015500
015600 01  WS-SUBSCRIPTS.
015700     05  PAYER-WALLET-IDX        USAGE IS INDEX.
015800     05  RECIP-WALLET-IDX        USAGE IS INDEX.
015900     05  PAYER-COIN-IDX          USAGE IS INDEX.
016000     05  RECIP-COIN-IDX          USAGE IS INDEX.
016100     05  WS-COIN-SUB             PIC 9(03) COMP.
016200     05  FILLER                  PIC X(03).
016300
016400 01  WS-CONTROL-TOTALS.
016500     05  WS-TRANS-READ-COUNT     PIC 9(07) COMP.
016600     05  WS-TRANS-CONFIRMED-CNT  PIC 9(07) COMP.
016700     05  WS-TRANS-ERROR-CNT      PIC 9(07) COMP.
016800     05  WS-TOTAL-CONFIRMED-AMT  PIC S9(09)V99 VALUE ZERO.
016900     05  FILLER                  PIC X(05).
017000
017100 01  WS-CONTROL-TOTALS-DISPLAY.
017200     05  WS-AMOUNT-EDIT          PIC $$,$$$,$$9.99.
017300     05  FILLER                  PIC X(05).
017400
017500*-----------------------------------------------------------------
017600*    ARGUMENT GROUP PASSED TO APPLYTRANSFER, SAME SHAPE AS THAT
017700*    PROGRAM'S OWN LINKAGE SECTION (TICKET OM-198).
017800*-----------------------------------------------------------------
017900 01  LINK-PARAMETERS.
018000     05  LS-PAYER-BALANCE        PIC S9(9)V99.
018100     05  LS-RECIPIENT-BALANCE    PIC S9(9)V99.
018200     05  LS-AMOUNT               PIC S9(9)V99.
018300     05  LS-APPLY-RESULT         PIC X(01).
018400         88  LS-RESULT-CONFIRMED         VALUE 'C'.
018500         88  LS-RESULT-INSUFFICIENT      VALUE 'E'.
018600
018700*-----------------------------------------------------------------
018800*    RUN-DATE BANNER FOR THE CONTROL-TOTAL DISPLAY (SEE ALSO
018900*    INVENTORY-REPORT'S DAY-OF-WEEK TABLE, SAME TECHNIQUE).
019000*-----------------------------------------------------------------
019100 01  CURRENT-DATE.
019200     05  CUR-YEAR                PIC 9(04).
019300     05  CUR-MONTH               PIC 9(02).
019400     05  CUR-DAY                 PIC 9(02).
019500     05  FILLER                  PIC X(02).
019600
019700 01  DAY-IN                      PIC 9(01).
019800
019900 01  WS-WEEKDAY-NAMES.
020000     05  FILLER                  PIC X(09) VALUE 'MONDAY'.
020100     05  FILLER                  PIC X(09) VALUE 'TUESDAY'.
020200     05  FILLER                  PIC X(09) VALUE 'WEDNESDAY'.
020300     05  FILLER                  PIC X(09) VALUE 'THURSDAY'.
020400     05  FILLER                  PIC X(09) VALUE 'FRIDAY'.
020500     05  FILLER                  PIC X(09) VALUE 'SATURDAY'.
020600     05  FILLER                  PIC X(09) VALUE 'SUNDAY'.
020700 01  WS-WEEKDAY-TABLE REDEFINES  WS-WEEKDAY-NAMES.
020800     05  WS-WEEKDAY-NAME         PIC X(09) OCCURS 7 TIMES.
020900
021000 01  WS-RUN-BANNER.
021100     05  FILLER                  PIC X(21) VALUE
021200         'OM950 SETTLEMENT RUN'.
021300     05  WS-BANNER-DAY           PIC X(09).
021400     05  FILLER                  PIC X(01) VALUE SPACE.
021500     05  WS-BANNER-YEAR          PIC 9(04).
021600     05  FILLER                  PIC X(01) VALUE '/'.
021700     05  WS-BANNER-MONTH         PIC 9(02).
021800     05  FILLER                  PIC X(01) VALUE '/'.
021900     05  WS-BANNER-DAY-NUM       PIC 9(02).
022000
022100******************************************************************
022200 PROCEDURE                   DIVISION.
022300*-----------------------------------------------------------------
022400* MAIN LINE.
022500*-----------------------------------------------------------------
022600 100-SETTLE-TRANSACTIONS.
022700     PERFORM 200-INITIATE-SETTLEMENT.
022800     PERFORM 200-PROCESS-TRANSACTION-FILE UNTIL TRANS-EOF.
022900     PERFORM 200-TERMINATE-SETTLEMENT.
023000
023100     STOP RUN.
023200
023300******************************************************************
023400* OPEN FILES, CLEAR SWITCHES/COUNTERS, LOAD THE WALLET TABLE AND
023500* READ THE FIRST TRANSACTION RECORD.
023600*-----------------------------------------------------------------
023700 200-INITIATE-SETTLEMENT.
023800     PERFORM 300-OPEN-ALL-FILES.
023900     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
024000     PERFORM 300-LOAD-WALLET-TABLE.
024100     PERFORM 300-READ-TRANSACTION-FILE.
024200
024300*-----------------------------------------------------------------
024400* SETTLE ONE TRANSACTION AND MOVE ON TO THE NEXT.
024500*-----------------------------------------------------------------
024600 200-PROCESS-TRANSACTION-FILE.
024700     PERFORM 300-PROCESS-TRANSACTION.
024800     PERFORM 300-READ-TRANSACTION-FILE.
024900
025000*-----------------------------------------------------------------
025100* WRITE THE UPDATED WALLET TABLE BACK OUT, DISPLAY THE CONTROL
025200* TOTALS, AND CLOSE EVERY FILE.
025300*-----------------------------------------------------------------
025400 200-TERMINATE-SETTLEMENT.
025500     PERFORM 300-UNLOAD-WALLET-TABLE.
025600     PERFORM 300-DISPLAY-CONTROL-TOTALS.
025700     PERFORM 300-CLOSE-ALL-FILES.
025800
025900******************************************************************
026000 300-OPEN-ALL-FILES.
026100     OPEN    INPUT   WALLET-FILE-IN
026200             INPUT   TRANSACTION-FILE-IN
026300             OUTPUT  WALLET-FILE-OUT
026400             OUTPUT  TRANSACTION-FILE-OUT.
026500
026600*-----------------------------------------------------------------
026700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026800     INITIALIZE SWITCHES-AND-COUNTERS.
026900     INITIALIZE WS-CONTROL-TOTALS.
027000     MOVE ZERO   TO WT-WALLET-COUNT.
027100
027200*-----------------------------------------------------------------
027300* LOAD EVERY OWNER'S HEADER LINE AND COIN-ENTRY LINES INTO
027400* WALLET-TABLE.  RANDOM ACCESS DURING THE RUN IS BY TABLE SCAN -
027500* THIS SITE'S COMPILER HAS NO INDEXED FILE SUPPORT.
027600*-----------------------------------------------------------------
027700 300-LOAD-WALLET-TABLE.
027800     PERFORM 400-READ-WALLET-HEADER-LINE UNTIL WALLET-EOF.
027900
028000*-----------------------------------------------------------------
028100 300-READ-TRANSACTION-FILE.
028200     READ TRANSACTION-FILE-IN
028300             AT END      SET TRANS-EOF          TO TRUE
028400             NOT AT END  ADD 1 TO WS-TRANS-READ-COUNT.
028500
028600*-----------------------------------------------------------------
028700* SETTLE ONE TRANSACTION.  ONLY A RECORD STILL IN PENDING STATUS
028800* IS ELIGIBLE - A RECORD READ IN ANY OTHER STATUS PASSES THROUGH
028900* UNCHANGED (TICKET OM-176, DEFENSIVE RERUN GUARD).
029000*-----------------------------------------------------------------
029100 300-PROCESS-TRANSACTION.
029200     IF  TR-STATUS-PENDING
029300         PERFORM 400-FIND-PAYER-WALLET
029400         PERFORM 400-FIND-RECIPIENT-WALLET
029500         PERFORM 400-ENSURE-CURRENCY-SLOT
029600                 THRU 400-ENSURE-CURRENCY-SLOT-EXIT
029700         PERFORM 400-APPLY-TRANSFER
029800                 THRU 400-APPLY-TRANSFER-EXIT
029900     END-IF.
030000     PERFORM 400-WRITE-TRANSACTION-OUT.
030100
030200*-----------------------------------------------------------------
030300* REWRITE WALLET-TABLE OUT TO WALLET-FILE-OUT, HEADER LINE
030400* FOLLOWED BY THAT OWNER'S COIN-ENTRY LINES.
030500*-----------------------------------------------------------------
030600 300-UNLOAD-WALLET-TABLE.
030700     PERFORM 400-WRITE-WALLET-HEADER-LINE
030800             VARYING WT-IDX FROM 1 BY 1
030900             UNTIL WT-IDX > WT-WALLET-COUNT.
031000
031100*-----------------------------------------------------------------
031200* END-OF-JOB CONTROL-TOTAL SUMMARY.  NO PRINTED REPORT IS
031300* PRODUCED FOR THIS RUN, PER THE OM950 RUNBOOK - SYSOUT ONLY.
031400*-----------------------------------------------------------------
031500 300-DISPLAY-CONTROL-TOTALS.
031600     ACCEPT  CURRENT-DATE        FROM DATE YYYYMMDD.
031700     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
031800     MOVE    WS-WEEKDAY-NAME (DAY-IN)   TO WS-BANNER-DAY.
031900     MOVE    CUR-YEAR             TO WS-BANNER-YEAR.
032000     MOVE    CUR-MONTH            TO WS-BANNER-MONTH.
032100     MOVE    CUR-DAY              TO WS-BANNER-DAY-NUM.
032200     DISPLAY WS-RUN-BANNER.
032300     DISPLAY '  TRANSACTIONS READ .......... '
032400             WS-TRANS-READ-COUNT.
032500     DISPLAY '  TRANSACTIONS CONFIRMED ...... '
032600             WS-TRANS-CONFIRMED-CNT.
032700     DISPLAY '  TRANSACTIONS ERROR .......... '
032800             WS-TRANS-ERROR-CNT.
032900     MOVE    WS-TOTAL-CONFIRMED-AMT      TO WS-AMOUNT-EDIT.
033000     DISPLAY '  TOTAL AMOUNT CONFIRMED ...... '
033100             WS-AMOUNT-EDIT.
033200
033300*-----------------------------------------------------------------
033400 300-CLOSE-ALL-FILES.
033500     CLOSE   WALLET-FILE-IN
033600             TRANSACTION-FILE-IN
033700             WALLET-FILE-OUT
033800             TRANSACTION-FILE-OUT.
033900
034000******************************************************************
034100 400-READ-WALLET-HEADER-LINE.
034200     READ WALLET-FILE-IN INTO WS-WALLET-LINE
034300             AT END      SET WALLET-EOF TO TRUE
034400             NOT AT END  PERFORM 400-STORE-WALLET-HEADER
034500                         PERFORM 400-LOAD-WALLET-COIN-ENTRIES.
034600
034700*-----------------------------------------------------------------
034800 400-STORE-WALLET-HEADER.
034900     ADD  1  TO WT-WALLET-COUNT.
035000     SET  WT-IDX TO WT-WALLET-COUNT.
035100     MOVE WH-OWNER-ID        TO WT-OWNER-ID (WT-IDX).
035200     MOVE WH-WALLET-TYPE     TO WT-WALLET-TYPE (WT-IDX).
035300     MOVE WH-COIN-COUNT      TO WT-COIN-COUNT (WT-IDX).
035400
035500*-----------------------------------------------------------------
035600* READ THIS OWNER'S COIN-ENTRY LINES, ONE PER COIN SLOT.
035700*-----------------------------------------------------------------
035800 400-LOAD-WALLET-COIN-ENTRIES.
035900     MOVE ZERO TO WS-COIN-SUB.
036000     PERFORM 500-READ-ONE-COIN-LINE
036100             WT-COIN-COUNT (WT-IDX) TIMES.
036200
036300*-----------------------------------------------------------------
036400* LOCATE THE PAYER'S WALLET BY OWNER-ID (TABLE SCAN).
036500*-----------------------------------------------------------------
036600 400-FIND-PAYER-WALLET.
036700     MOVE 'N' TO WS-PAYER-FOUND-SW.
036800     PERFORM 500-SCAN-FOR-PAYER THRU 500-SCAN-FOR-PAYER-EXIT
036900             VARYING WT-IDX FROM 1 BY 1
037000             UNTIL WT-IDX > WT-WALLET-COUNT
037100                OR WS-PAYER-FOUND.
037200
037300*-----------------------------------------------------------------
037400* LOCATE THE RECIPIENT'S WALLET BY OWNER-ID (TABLE SCAN).
037500*-----------------------------------------------------------------
037600 400-FIND-RECIPIENT-WALLET.
037700     MOVE 'N' TO WS-RECIP-FOUND-SW.
037800     PERFORM 500-SCAN-FOR-RECIPIENT
037900             THRU 500-SCAN-FOR-RECIPIENT-EXIT
038000             VARYING WT-IDX FROM 1 BY 1
038100             UNTIL WT-IDX > WT-WALLET-COUNT
038200                OR WS-RECIP-FOUND.
038300
038400*-----------------------------------------------------------------
038500* IF THE RECIPIENT HAS NO COIN-ENTRY FOR THIS CURRENCY, OPEN ONE
038600* AT A ZERO OPENING BALANCE.  IDEMPOTENT - IF THE SLOT ALREADY
038700* EXISTS THIS PARAGRAPH DOES NOTHING (TICKET OM-081).
038800*-----------------------------------------------------------------
038900 400-ENSURE-CURRENCY-SLOT.
039000     IF  NOT WS-RECIP-FOUND
039100         GO TO 400-ENSURE-CURRENCY-SLOT-EXIT
039200     END-IF.
039300     MOVE 'N' TO WS-RECIP-COIN-FOUND-SW.
039400     PERFORM 500-SCAN-FOR-CURRENCY-SLOT
039500             THRU 500-SCAN-FOR-CURRENCY-SLOT-EXIT
039600             VARYING WT-COIN-IDX FROM 1 BY 1
039700             UNTIL WT-COIN-IDX > WT-COIN-COUNT (RECIP-WALLET-IDX)
039800                OR WS-RECIP-COIN-FOUND.
039900     IF  NOT WS-RECIP-COIN-FOUND
040000         ADD  1 TO WT-COIN-COUNT (RECIP-WALLET-IDX)
040100         SET  WT-COIN-IDX  TO WT-COIN-COUNT (RECIP-WALLET-IDX)
040200         SET  RECIP-COIN-IDX TO WT-COIN-IDX
040300         MOVE TR-CURRENCY-ID TO
040400                 WT-COIN-ID (RECIP-WALLET-IDX WT-COIN-IDX)
040500         MOVE ZERO TO
040600                 WT-COIN-BALANCE (RECIP-WALLET-IDX WT-COIN-IDX)
040700     END-IF.
040800 400-ENSURE-CURRENCY-SLOT-EXIT.
040900     EXIT.
041000
041100*-----------------------------------------------------------------
041200* FIND THE PAYER'S COIN-ENTRY (IF ANY) AND CALL APPLYTRANSFER TO
041300* CHECK SUFFICIENCY AND POST THE DEBIT/CREDIT.  IF THE PAYER HAS
041400* NO ENTRY FOR THIS CURRENCY, A ZERO WORK BALANCE IS PASSED SO
041500* THE SUFFICIENCY CHECK FAILS THE SAME WAY A LOW BALANCE WOULD
041600* (TICKET OM-103 - ONE ERROR CODE FOR BOTH CAUSES).
041700*-----------------------------------------------------------------
041800 400-APPLY-TRANSFER.
041900     IF  NOT WS-PAYER-FOUND
042000         MOVE 'N' TO WS-PAYER-COIN-FOUND-SW
042100         MOVE ZERO TO LS-PAYER-BALANCE
042200         MOVE WT-COIN-BALANCE (RECIP-WALLET-IDX RECIP-COIN-IDX)
042300                                   TO LS-RECIPIENT-BALANCE
042400         MOVE TR-AMOUNT            TO LS-AMOUNT
042500         CALL 'ApplyTransfer' USING LINK-PARAMETERS
042600         PERFORM 500-POST-APPLY-RESULT
042700         PERFORM 400-POST-TRANSFER-RESULT
042800         GO TO 400-APPLY-TRANSFER-EXIT
042900     END-IF.
043000     MOVE 'N' TO WS-PAYER-COIN-FOUND-SW.
043100     PERFORM 500-SCAN-FOR-PAYER-COIN
043200             THRU 500-SCAN-FOR-PAYER-COIN-EXIT
043300             VARYING WT-COIN-IDX FROM 1 BY 1
043400             UNTIL WT-COIN-IDX > WT-COIN-COUNT (PAYER-WALLET-IDX)
043500                OR WS-PAYER-COIN-FOUND.
043600     IF  WS-PAYER-COIN-FOUND
043700         MOVE WT-COIN-BALANCE (PAYER-WALLET-IDX PAYER-COIN-IDX)
043800                                   TO LS-PAYER-BALANCE
043900     ELSE
044000         MOVE ZERO                TO LS-PAYER-BALANCE
044100     END-IF.
044200     MOVE WT-COIN-BALANCE (RECIP-WALLET-IDX RECIP-COIN-IDX)
044300                               TO LS-RECIPIENT-BALANCE.
044400     MOVE TR-AMOUNT            TO LS-AMOUNT.
044500     CALL 'ApplyTransfer' USING LINK-PARAMETERS.
044600     PERFORM 500-POST-APPLY-RESULT.
044700     PERFORM 400-POST-TRANSFER-RESULT.
044800 400-APPLY-TRANSFER-EXIT.
044900     EXIT.
045000
045100*-----------------------------------------------------------------
045200* COPY THE RESULT CODE AND (WHEN CONFIRMED) THE UPDATED BALANCES
045300* BACK OUT OF LINK-PARAMETERS AND INTO WALLET-TABLE.  THE PAYER
045400* SIDE IS ONLY WRITTEN BACK WHEN A REAL COIN-ENTRY WAS FOUND -
045500* THE DUMMY ZERO BALANCE USED WHEN NONE WAS FOUND NEVER CONFIRMS,
045600* SINCE TR-AMOUNT IS ALWAYS GREATER THAN ZERO ON INPUT.
045700*-----------------------------------------------------------------
045800 500-POST-APPLY-RESULT.
045900     MOVE LS-APPLY-RESULT      TO WS-APPLY-RESULT-CODE.
046000     IF  WS-RESULT-CONFIRMED
046100         MOVE LS-RECIPIENT-BALANCE TO
046200                 WT-COIN-BALANCE (RECIP-WALLET-IDX RECIP-COIN-IDX)
046300         IF  WS-PAYER-COIN-FOUND
046400             MOVE LS-PAYER-BALANCE TO
046500                     WT-COIN-BALANCE (PAYER-WALLET-IDX
046600                                      PAYER-COIN-IDX)
046700         END-IF
046800     END-IF.
046900
047000*-----------------------------------------------------------------
047100* SET THE TRANSACTION STATUS/ERROR-TYPE AND ROLL THE CONTROL
047200* TOTALS FORWARD FROM THE APPLYTRANSFER RESULT CODE.
047300*-----------------------------------------------------------------
047400 400-POST-TRANSFER-RESULT.
047500     IF  WS-RESULT-CONFIRMED
047600         MOVE 'CONFIRMED'        TO TR-STATUS
047700         MOVE SPACES             TO TR-ERROR-TYPE
047800         ADD  1                  TO WS-TRANS-CONFIRMED-CNT
047900         ADD  TR-AMOUNT          TO WS-TOTAL-CONFIRMED-AMT
048000     ELSE
048100         MOVE 'ERROR'            TO TR-STATUS
048200         MOVE 'INSUFFICIENT_BALANCE' TO TR-ERROR-TYPE
048300         ADD  1                  TO WS-TRANS-ERROR-CNT
048400     END-IF.
048500
048600*-----------------------------------------------------------------
048700 400-WRITE-TRANSACTION-OUT.
048800     WRITE TR-TRANSACTION-RECORD-OUT FROM TR-TRANSACTION-RECORD.
048900
049000*-----------------------------------------------------------------
049100* WRITE ONE OWNER'S HEADER LINE, THEN ITS COIN-ENTRY LINES.
049200*-----------------------------------------------------------------
049300 400-WRITE-WALLET-HEADER-LINE.
049400     MOVE SPACES                     TO WS-WALLET-LINE.
049500     MOVE WT-OWNER-ID (WT-IDX)       TO WH-OWNER-ID.
049600     MOVE WT-WALLET-TYPE (WT-IDX)    TO WH-WALLET-TYPE.
049700     MOVE WT-COIN-COUNT (WT-IDX)     TO WH-COIN-COUNT.
049800     WRITE WALLET-LINE-OUT FROM WS-WALLET-LINE.
049900     PERFORM 500-WRITE-ONE-COIN-LINE
050000             VARYING WT-COIN-IDX FROM 1 BY 1
050100             UNTIL WT-COIN-IDX > WT-COIN-COUNT (WT-IDX).
050200
050300******************************************************************
050400 500-READ-ONE-COIN-LINE.
050500     ADD  1 TO WS-COIN-SUB.
050600     READ WALLET-FILE-IN INTO WS-WALLET-LINE.
050700     SET  WT-COIN-IDX TO WS-COIN-SUB.
050800     MOVE WC-COIN-ID          TO WT-COIN-ID (WT-IDX WT-COIN-IDX).
050900     MOVE WC-COIN-BALANCE     TO
051000             WT-COIN-BALANCE (WT-IDX WT-COIN-IDX).
051100
051200*-----------------------------------------------------------------
051300 500-SCAN-FOR-PAYER.
051400     IF  WT-OWNER-ID (WT-IDX) = TR-PAYER-ID
051500         MOVE 'Y' TO WS-PAYER-FOUND-SW
051600         SET  PAYER-WALLET-IDX TO WT-IDX
051700     END-IF.
051800 500-SCAN-FOR-PAYER-EXIT.
051900     EXIT.
052000
052100*-----------------------------------------------------------------
052200 500-SCAN-FOR-RECIPIENT.
052300     IF  WT-OWNER-ID (WT-IDX) = TR-RECIPIENT-ID
052400         MOVE 'Y' TO WS-RECIP-FOUND-SW
052500         SET  RECIP-WALLET-IDX TO WT-IDX
052600     END-IF.
052700 500-SCAN-FOR-RECIPIENT-EXIT.
052800     EXIT.
052900
053000*-----------------------------------------------------------------
053100 500-SCAN-FOR-CURRENCY-SLOT.
053200     IF  WT-COIN-ID (RECIP-WALLET-IDX WT-COIN-IDX)
053300                 = TR-CURRENCY-ID
053400         MOVE 'Y' TO WS-RECIP-COIN-FOUND-SW
053500         SET  RECIP-COIN-IDX TO WT-COIN-IDX
053600     END-IF.
053700 500-SCAN-FOR-CURRENCY-SLOT-EXIT.
053800     EXIT.
053900
054000*-----------------------------------------------------------------
054100 500-SCAN-FOR-PAYER-COIN.
054200     IF  WT-COIN-ID (PAYER-WALLET-IDX WT-COIN-IDX)
054300                 = TR-CURRENCY-ID
054400         MOVE 'Y' TO WS-PAYER-COIN-FOUND-SW
054500         SET  PAYER-COIN-IDX TO WT-COIN-IDX
054600     END-IF.
054700 500-SCAN-FOR-PAYER-COIN-EXIT.
054800     EXIT.
054900
055000*-----------------------------------------------------------------
055100 500-WRITE-ONE-COIN-LINE.
055200     MOVE SPACES                              TO WS-WALLET-LINE.
055300     MOVE WT-COIN-ID (WT-IDX WT-COIN-IDX)      TO WC-COIN-ID.
055400     MOVE WT-COIN-BALANCE (WT-IDX WT-COIN-IDX) TO WC-COIN-BALANCE.
055500     WRITE WALLET-LINE-OUT FROM WS-WALLET-LINE.
