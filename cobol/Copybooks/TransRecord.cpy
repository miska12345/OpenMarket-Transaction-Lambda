000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  TRANSRECORD.CPY                               *
000400*   SYSTEM      :  OM950 - OPENMARKET WALLET SETTLEMENT SYSTEM   *
000500*   DESCRIPTION :  LAYOUT OF ONE PENDING/POSTED TRANSFER REQUEST *
000600*                  RECORD.  ONE RECORD PER TRANSACTION, FIXED    *
000700*                  LENGTH 145 BYTES, LINE SEQUENTIAL.            *
000800*                                                                *
000900*                  THIS LAYOUT IS SHARED BY THE INPUT FILE       *
001000*                  (TRANSACTION-IN) AND THE OUTPUT FILE          *
001100*                  (TRANSACTION-OUT) - THE OUTPUT RECORD IS THE  *
001200*                  SAME RECORD WITH TR-STATUS AND TR-ERROR-TYPE  *
001300*                  POSTED AFTER SETTLEMENT.                      *
001400*                                                                *
001500******************************************************************
001600* CHANGE LOG
001700*   870613  RLH  ORIGINAL COPYBOOK FOR OM950 CONVERSION.          870613RL
001800*   900417  KAJ  ADDED TR-ERR-INSUFFICIENT-BAL 88-LEVEL UNDER     900417KA
001900*                TR-ERROR-TYPE SO THE SETTLEMENT PROGRAM AND THE
002000*                ON-LINE TELLER SYSTEM TEST THE SAME CONDITION
002100*                NAME INSTEAD OF EACH COMPARING TO THE LITERAL
002200*                (TICKET OM-103).
002300*   940222  RLH  ADDED TR-TYPE TO CARRY TRANSACTION KIND FORWARD  940222RL
002400*                FROM THE FEEDER SYSTEM (TICKET OM-114).
002500*   990105  DMS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, NO   990105DM
002600*                CHANGE REQUIRED.  SIGNED OFF PER OM950 Y2K PLAN.
002700*   020714  DMS  NO LAYOUT CHANGE - COMPANION NOTE TO THE TXN-    020714DM
002800*                SETTLE RERUN-GUARD FIX (TICKET OM-176).  TR-
002900*                STATUS ALREADY CARRIES ENOUGH VALUES (PENDING/
003000*                CONFIRMED/ERROR) FOR THE RERUN GUARD TO WORK
003100*                WITHOUT A NEW FIELD.
003200*   050311  KAJ  REVIEWED TR-CURRENCY-ID AGAINST THE COIN DESK'S  050311KA
003300*                NEW SETTLEMENT CURRENCY LIST (TICKET OM-204) -
003400*                20 BYTES IS STILL WIDE ENOUGH FOR EVERY CODE ON
003500*                THE LIST, NO CHANGE REQUIRED.
003600******************************************************************
003700 01  TR-TRANSACTION-RECORD.
003800*        UNIQUE TRANSACTION IDENTIFIER, ASSIGNED UPSTREAM AS A
003900*        36-BYTE TEXT KEY (UUID).  CARRIED THROUGH UNCHANGED.
004000     05  TR-TRANSACTION-ID           PIC X(36).
004100*        OWNER ID OF THE WALLET BEING DEBITED.
004200     05  TR-PAYER-ID                 PIC X(20).
004300*        OWNER ID OF THE WALLET BEING CREDITED.
004400     05  TR-RECIPIENT-ID             PIC X(20).
004500*        CURRENCY/COIN TYPE CODE BEING MOVED.
004600     05  TR-CURRENCY-ID              PIC X(20).
004700*        TRANSFER AMOUNT, ALWAYS GREATER THAN ZERO ON INPUT.
004800*        SIGN IS SEPARATE SO THE RECORD PHYSICALLY OCCUPIES THE
004900*        12 BYTES CARRIED IN THE OM950 FILE LAYOUT.
005000     05  TR-AMOUNT                   PIC S9(9)V99
005100                                      SIGN IS TRAILING SEPARATE.
005200*        PENDING / CONFIRMED / ERROR - SEE 88-LEVELS BELOW.
005300     05  TR-STATUS                   PIC X(09).
005400         88  TR-STATUS-PENDING            VALUE 'PENDING'.
005500         88  TR-STATUS-CONFIRMED          VALUE 'CONFIRMED'.
005600         88  TR-STATUS-ERROR              VALUE 'ERROR'.
005700*        POPULATED ONLY WHEN TR-STATUS-ERROR.  SPACES OTHERWISE.
005800     05  TR-ERROR-TYPE               PIC X(20).
005900         88  TR-ERR-INSUFFICIENT-BAL
006000                             VALUE 'INSUFFICIENT_BALANCE'.
006100*        TRANSACTION TYPE CARRIED FROM THE FEEDER, E.G. TRANSFER.
006200     05  TR-TYPE                     PIC X(08).
