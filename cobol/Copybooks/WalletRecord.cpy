000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    :  WALLETRECORD.CPY                              *
000400*   SYSTEM      :  OM950 - OPENMARKET WALLET SETTLEMENT SYSTEM   *
000500*   DESCRIPTION :  WORKING-STORAGE VIEWS OF THE WALLET-IN/-OUT   *
000600*                  LINE-SEQUENTIAL FILE, AND THE IN-MEMORY       *
000700*                  WALLET-TABLE USED TO HOLD EVERY OWNER'S       *
000800*                  BALANCES FOR THE DURATION OF THE RUN.         *
000900*                                                                *
001000*                  WALLET-IN IS A HEADER LINE (OWNER/TYPE/COUNT) *
001100*                  FOLLOWED BY COIN-COUNT COIN-ENTRY LINES.  THE *
001200*                  TWO LINE SHAPES SHARE ONE 32-BYTE RAW AREA;   *
001300*                  WHICH VIEW APPLIES IS DECIDED BY THE CALLING  *
001400*                  PROGRAM'S OWN READ SEQUENCING, NOT BY DATA IN *
001500*                  THE LINE ITSELF - THIS SITE HAS NO INDEXED    *
001600*                  FILE SUPPORT SO THE WHOLE TABLE IS BUILT ONCE *
001700*                  AT THE START OF THE RUN AND SCANNED IN PLACE. *
001800*                                                                *
001900******************************************************************
002000* CHANGE LOG
002100*   870613  RLH  ORIGINAL COPYBOOK FOR OM950 CONVERSION.          870613RL
002200*   881130  RLH  RAISED MAX COIN-ENTRIES PER OWNER 20 TO 50 PER   881130RL
002300*                COIN DESK REQUEST (TICKET OM-081).
002400*   900417  KAJ  NOTED WC-COIN-BALANCE IS THE SAME FIELD A        900417KA
002500*                MISSING PAYER ENTRY SUBSTITUTES ZERO FOR IN
002600*                APPLYTRANSFER - NO LAYOUT CHANGE, DOCUMENTATION
002700*                ONLY (TICKET OM-103).
002800*   970819  JFT  RAISED MAX OWNERS IN TABLE 200 TO 500 - TABLE    970819JF
002900*                WAS OVERFLOWING ON THE FRIDAY SETTLEMENT RUN
003000*                (TICKET OM-140).
003100*   990105  DMS  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,    990105DM
003200*                NO CHANGE REQUIRED.  SIGNED OFF PER OM950 PLAN.
003300*   020714  DMS  NO LAYOUT CHANGE - COMPANION NOTE TO THE TXN-    020714DM
003400*                SETTLE RERUN-GUARD FIX (TICKET OM-176).  WT-
003500*                COIN-COUNT AND WT-WALLET-COUNT ARE REBUILT
003600*                FRESH FROM WALLET-IN ON EVERY RUN, SO A RERUN
003700*                CANNOT LEAVE THE TABLE HALF UPDATED.
003800*   050311  KAJ  REVIEWED WT-COIN OCCURS 50 AGAINST THE COIN      050311KA
003900*                DESK'S NEW SETTLEMENT CURRENCY LIST (TICKET
004000*                OM-204) - STILL COMFORTABLY ABOVE THE BUSIEST
004100*                OWNER'S CURRENCY COUNT, NO CHANGE REQUIRED.
004200******************************************************************
004300*----------------------------------------------------------------
004400*    RAW WALLET-IN/-OUT LINE, AND ITS TWO ALTERNATE VIEWS.
004500*----------------------------------------------------------------
004600 01  WS-WALLET-LINE.
004700     05  WS-WALLET-RAW               PIC X(32).
004800 01  WS-WALLET-HEADER-VIEW REDEFINES WS-WALLET-LINE.
004900*        WALLET OWNER IDENTIFIER - THE TABLE KEY.
005000     05  WH-OWNER-ID                 PIC X(20).
005100*        E.G. 'USER'.
005200     05  WH-WALLET-TYPE              PIC X(08).
005300*        NUMBER OF COIN-ENTRY LINES THAT FOLLOW THIS HEADER.
005400     05  WH-COIN-COUNT               PIC 9(03).
005500     05  FILLER                      PIC X(01).
005600 01  WS-WALLET-COIN-VIEW    REDEFINES WS-WALLET-LINE.
005700*        CURRENCY/COIN TYPE CODE HELD IN THIS SLOT.
005800     05  WC-COIN-ID                  PIC X(20).
005900*        CURRENT BALANCE OF THAT CURRENCY.  SIGN SEPARATE SO
006000*        THE LINE PHYSICALLY OCCUPIES 32 BYTES ON DISK.
006100     05  WC-COIN-BALANCE             PIC S9(9)V99
006200                                      SIGN IS TRAILING SEPARATE.
006300*----------------------------------------------------------------
006400*    IN-MEMORY WALLET TABLE - ONE ENTRY PER OWNER, LOADED ONCE
006500*    FROM WALLET-IN AND SCANNED (NOT INDEXED) FOR THE LIFE OF
006600*    THE RUN.  REWRITTEN IN FULL TO WALLET-OUT AT JOB END.
006700*----------------------------------------------------------------
006800 01  WALLET-TABLE.
006900*        NUMBER OF OWNERS ACTUALLY LOADED INTO WT-ENTRY BELOW.
007000     05  WT-WALLET-COUNT             PIC 9(4) COMP.
007100     05  WT-ENTRY OCCURS 500 TIMES
007200                  INDEXED BY WT-IDX.
007300         10  WT-OWNER-ID             PIC X(20).
007400         10  WT-WALLET-TYPE          PIC X(08).
007500*            NUMBER OF COIN SLOTS ACTUALLY USED IN WT-COIN.
007600         10  WT-COIN-COUNT           PIC 9(03).
007700         10  WT-COIN OCCURS 50 TIMES
007800                     INDEXED BY WT-COIN-IDX.
007900             15  WT-COIN-ID          PIC X(20).
008000             15  WT-COIN-BALANCE     PIC S9(9)V99.
008100         10  FILLER                  PIC X(05).
